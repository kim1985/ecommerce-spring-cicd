      *******************************************************************
      * PRODMST - PRODUCT MASTER RECORD LAYOUT                          *
      * CARRIED FORWARD FROM STUMAST BY W.T. 1991 FOR THE ORDER         *
      * PROCESSING REWRITE.  ONE ROW PER SALEABLE PRODUCT.              *
      * 06/03/03  SAN  DROPPED COMP-3 FROM PRICE/QTY - SHOP NEVER       *
      * PACKS FIELDS IN THIS FILE SET.  (REQ 03-0211)                   *
      * 11/18/04  SAN  GROUPED DESCRIPTIVE/INVENTORY DATA AND           *
      * WIDENED THE RESERVE PAD TO MATCH THE STUMAST HABIT OF           *
      * LEAVING ROOM ON MASTER RECORDS.  RECORD IS NOW 107 BYTES.       *
      * (TKT 04-0402)                                                   *
      *******************************************************************

       01  PRODUCT-MASTER-RECORD.
           05  PM-PROD-ID                  PIC 9(09).
           05  PM-PROD-DESCRIPTIVE-DATA.
               10  PM-PROD-NAME            PIC X(60).
               10  PM-PROD-ACTIVE-FLAG     PIC X(01).
                   88  PM-PRODUCT-ACTIVE           VALUE "Y".
                   88  PM-PRODUCT-INACTIVE         VALUE "N".
           05  PM-PROD-INVENTORY-DATA.
               10  PM-PROD-PRICE           PIC S9(8)V99.
               10  PM-PROD-STOCK-QTY       PIC S9(7).
      *
      *    RESERVED FOR FUTURE USE - VENDOR-ID, REORDER POINT, ETC.
           05  FILLER                      PIC X(20).
      *
