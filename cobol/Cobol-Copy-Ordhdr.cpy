      *******************************************************************
      * ORDHDR - ORDER HEADER RECORD LAYOUT                             *
      * ONE ROW PER ORDER ACCEPTED BY THE ORDER BATCH RUN.              *
      * 06/03/03  SAN  DROPPED COMP-3 FROM AMOUNT/COUNT - SAME HOUSE    *
      * RULING AS PRODMST.  (REQ 03-0211)                               *
      * 11/18/04  SAN  GROUPED IDENTIFICATION/TOTALS DATA AND           *
      * WIDENED THE RESERVE PAD, SAME AS PRODMST AND CARTIN.            *
      * RECORD IS NOW 74 BYTES.  (TKT 04-0402)                          *
      *******************************************************************

       01  ORDER-HEADER-RECORD.
           05  OH-ORD-NUMBER               PIC X(20).
           05  OH-ORDER-IDENTIFICATION.
               10  OH-USER-ID              PIC 9(09).
               10  OH-ORD-STATUS           PIC X(10).
                   88  OH-STATUS-IS-PENDING        VALUE "PENDING".
           05  OH-ORDER-TOTALS.
               10  OH-TOTAL-AMOUNT         PIC S9(8)V99.
               10  OH-ITEM-COUNT           PIC S9(5).
      *
      *    RESERVED FOR FUTURE USE - SHIP-TO DATA, TAX/FREIGHT
      *    AMOUNTS, ETC.
           05  FILLER                      PIC X(20).
      *
