      *******************************************************************
      * CARTIN - SHOPPING CART LINE RECORD LAYOUT                       *
      * ONE ROW PER PRODUCT LINE ON A CUSTOMER'S CART.  FILE IS         *
      * SORTED ASCENDING BY CI-USER-ID THEN CI-PROD-ID SO ALL LINES     *
      * FOR ONE CUSTOMER ARE ADJACENT.                                  *
      * 06/03/03  SAN  DROPPED COMP-3 FROM CI-QTY - SAME HOUSE          *
      * RULING AS PRODMST.  (REQ 03-0211)                               *
      * 11/18/04  SAN  WIDENED THE RESERVE PAD TO 20 BYTES SO THE       *
      * ON-LINE CART CAN GROW A PROMO-CODE OR GIFT-WRAP FLAG ONTO       *
      * THIS FEED WITHOUT A LAYOUT CHANGE.  RECORD IS NOW 43 BYTES.     *
      * (TKT 04-0402)                                                   *
      *******************************************************************

       01  CART-ITEM-RECORD.
           05  CI-USER-ID                  PIC 9(09).
           05  CI-PROD-ID                  PIC 9(09).
           05  CI-QTY                      PIC S9(5).
      *
      *    RESERVED FOR FUTURE USE - PROMO CODE, GIFT WRAP FLAG,
      *    LINE-LEVEL DISCOUNT, ETC.
           05  FILLER                      PIC X(20).
      *
