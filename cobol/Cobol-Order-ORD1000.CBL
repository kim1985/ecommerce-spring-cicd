000100 IDENTIFICATION DIVISION.                                         
000200*                                                                 
000300***************************************************************** 
000400* PROGRAM-ID.   ORD1000                                         * 
000500* DESCRIPTION.  ORDER BATCH CREATION - VALIDATES AND POSTS      * 
000600*               CUSTOMER SHOPPING CART LINES INTO ACCEPTED       *
000700*               ORDERS.  READS THE PRODUCT MASTER AND THE CART   *
000800*               ITEM FILE, RUNS THE FOUR ORDER-VALIDATION RULES  *
000900*               AGAINST EACH CUSTOMER'S CART, POSTS ORDHDR/      *
001000*               ORDITM ROWS FOR ACCEPTED CARTS OR A REJTRN ROW   *
001100*               FOR A REJECTED CART, AND PRINTS THE END-OF-RUN   *
001200*               CONTROL-TOTAL REPORT.                            *
001300***************************************************************** 
001400*                                                                 
001500* CHANGE ACTIVITY.                                                
001600*                                                                 
001700* DATE      WHO  DESCRIPTION                                      
001800* --------  ---  ------------------------------------------------ 
001900* 06/14/91  WTH  ORIGINAL PROGRAM.  REPLACES MANUAL ORDER ENTRY   
002000*                POSTING FOR MAIL-ORDER SALES.  (REQ 91-0142)     
002100* 11/02/92  WTH  ADDED STOCK VALIDATION AGAINST ON-HAND QTY BEFORE
002200*                POSTING LINE ITEMS.  (REQ 92-0301)               
002300* 04/19/93  RLM  ADDED DAILY ORDER LIMIT CHECK PER CUSTOMER.      
002400*                (REQ 93-0087)                                    
002500* 09/08/94  RLM  INCREASED MAX QTY PER LINE FROM 50 TO 99 PER     
002600*                MERCHANDISING REQUEST.  (REQ 94-0223)            
002700* 02/27/95  WTH  RAISED PER-ORDER PRICE CEILING TO 5,000.00.      
002800*                (REQ 95-0041)                                    
002900* 07/15/96  CDW  CORRECTED PRODUCT-INACTIVE CHECK - FLAG WAS BEING
003000*                TESTED AGAINST THE WRONG COLUMN.  (TKT 96-1187)  
003100* 01/12/98  CDW  Y2K REMEDIATION - WINDOW THE 2-DIGIT RUN YEAR.   
003200*                SEE 0020-WINDOW-RUN-DATE-CENTURY.  (TKT 98-0094) 980094
003300* 06/30/99  RLM  SPLIT ORDER DETAIL OFF ORDHDR INTO A SEPARATE    
003400*                ORDITM FILE FOR THE WAREHOUSE PICK FEED.         
003500*                (TKT 99-0512)                                    
003600* 03/03/00  CDW  ADDED THE CONTROL-TOTAL REPORT AT END OF RUN.    
003700*                (TKT 00-0076)                                    
003800* 08/21/01  PJK  CORRECTED ROUNDING ON THE ORDER-ITEM EXTENDED    
003900*                PRICE - TRUNCATION WAS UNDERSTATING THE GRAND    
004000*                TOTAL.  (TKT 01-0433)                            010433
004100* 05/09/03  PJK  VALIDATOR ORDER RECONFIRMED AS EMPTY-CART, PRICE 
004200*                LIMIT, STOCK, DAILY LIMIT PER MERCHANDISING      
004300*                SIGN-OFF.  (TKT 03-0210)                         
004400* 10/14/04  SAN  REJTRN NOW CARRIES THE RULE NAME AND REASON TEXT 
004500*                FOR THE CUSTOMER SERVICE LOOKUP SCREEN.          
004600*                (TKT 04-0388)                                    
004700*                                                                 
004800 PROGRAM-ID.    ORD1000.                                          
004900 AUTHOR.        W T HALVERSEN.                                    
005000 INSTALLATION.  RIVERBEND MERCANTILE INC - DATA PROCESSING.       
005100 DATE-WRITTEN.  06/14/91.                                         
005200 DATE-COMPILED.                                                   
005300 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.         
005400*                                                                 
005500 ENVIRONMENT DIVISION.                                            
005600*                                                                 
005700 CONFIGURATION SECTION.                                           
005800*                                                                 
005900 SPECIAL-NAMES.                                                   
006000     C01 IS TOP-OF-FORM.                                          
006100*                                                                 
006200* TOP-OF-FORM IS THE ONLY CARRIAGE-CONTROL CHANNEL THIS PROGRAM   
006300* NEEDS - ORDRPT IS A SIMPLE ONE-PAGE HEADING-PLUS-BODY REPORT,   
006400* SO THERE IS NO CALL FOR ADDITIONAL CHANNEL ASSIGNMENTS.         
006500*                                                                 
006600 INPUT-OUTPUT SECTION.                                            
006700*                                                                 
006800 FILE-CONTROL.                                                    
006900*                                                                 
007000* PRODMST AND CARTIN ARE INPUT-ONLY SO THEY CARRY NO FILE         
007100* STATUS - THE PROGRAM CANNOT DO ANYTHING ABOUT A BAD READ ON     
007200* EITHER OTHER THAN TREAT IT AS END OF FILE, WHICH THE AT END     
007300* CLAUSE ALREADY COVERS.  THE FOUR OUTPUT FILES EACH GET A        
007400* STATUS FIELD SO A WRITE FAILURE CAN BE LOGGED IN THE            
007500* PROCEDURE DIVISION INSTEAD OF ABENDING THE RUN.                 
007600     SELECT PRODMST  ASSIGN TO "PRODMST"                          
007700                     ORGANIZATION IS LINE SEQUENTIAL.             
007800     SELECT CARTIN   ASSIGN TO "CARTIN"                           
007900                     ORGANIZATION IS LINE SEQUENTIAL.             
008000     SELECT ORDHDR   ASSIGN TO "ORDHDR"                           
008100                     ORGANIZATION IS LINE SEQUENTIAL              
008200                     FILE STATUS IS WS-ORDHDR-STATUS.             
008300     SELECT ORDITM   ASSIGN TO "ORDITM"                           
008400                     ORGANIZATION IS LINE SEQUENTIAL              
008500                     FILE STATUS IS WS-ORDITM-STATUS.             
008600     SELECT REJTRN   ASSIGN TO "REJTRN"                           
008700                     ORGANIZATION IS LINE SEQUENTIAL              
008800                     FILE STATUS IS WS-REJTRN-STATUS.             
008900     SELECT ORDRPT   ASSIGN TO "ORDRPT"                           
009000                     ORGANIZATION IS LINE SEQUENTIAL              
009100                     FILE STATUS IS WS-ORDRPT-STATUS.             
009200*                                                                 
009300 DATA DIVISION.                                                   
009400*                                                                 
009500 FILE SECTION.                                                    
009600*                                                                 
009700* PRODUCT CATALOG - INPUT.  REFRESHED NIGHTLY FROM THE            
009800* MERCHANDISING SYSTEM BEFORE THIS RUN STARTS.                    
009900 FD  PRODMST.                                                     
010000*                                                                 
010100     COPY PRODMST.                                                
010200*                                                                 
010300* SHOPPING CART LINES FED FROM THE ON-LINE SYSTEM - INPUT.        
010400* SORTED BY USER ID BEFORE IT REACHES THIS PROGRAM.               
010500 FD  CARTIN.                                                      
010600*                                                                 
010700     COPY CARTITM.                                                
010800*                                                                 
010900* ACCEPTED ORDER HEADERS - OUTPUT, ONE ROW PER POSTED ORDER.      
011000 FD  ORDHDR.                                                      
011100*                                                                 
011200     COPY ORDHDR.                                                 
011300*                                                                 
011400* ACCEPTED ORDER LINE ITEMS - OUTPUT, FEEDS THE WAREHOUSE PICK    
011500* PROCESS.  SEE TKT 99-0512 IN THE CHANGE LOG ABOVE.              
011600 FD  ORDITM.                                                      
011700*                                                                 
011800     COPY ORDITM.                                                 
011900*                                                                 
012000* REJECTED CARTS - OUTPUT, ONE ROW PER CART THAT FAILED ANY       
012100* RULE IN THE 0400 VALIDATION CHAIN.                              
012200 FD  REJTRN.                                                      
012300*                                                                 
012400     COPY REJTRAN.                                                
012500*                                                                 
012600* END-OF-RUN CONTROL REPORT - OUTPUT, PRINTER SPOOL FILE.         
012700 FD  ORDRPT.                                                      
012800*                                                                 
012900 01  PRINT-AREA                      PIC X(80).                   
013000*                                                                 
013100 WORKING-STORAGE SECTION.                                         
013200*                                                                 
013300* ONE STATUS FIELD PER OUTPUT FILE, EACH WITH ITS OWN "OK"        
013400* CONDITION NAME SO THE WRITE PARAGRAPHS BELOW CAN READ           
013500* IF NOT xxxx-OK RATHER THAN COMPARING TO "00" INLINE.            
013600 01  WS-FILE-STATUS-FIELDS.                                       
013700     05  WS-ORDHDR-STATUS            PIC XX.                      
013800         88  ORDHDR-OK                       VALUE "00".          
013900     05  WS-ORDITM-STATUS            PIC XX.                      
014000         88  ORDITM-OK                       VALUE "00".          
014100     05  WS-REJTRN-STATUS            PIC XX.                      
014200         88  REJTRN-OK                       VALUE "00".          
014300     05  WS-ORDRPT-STATUS            PIC XX.                      
014400         88  ORDRPT-OK                       VALUE "00".          
014500*                                                                 
014600* WS-CART-ACCEPTED-SW DEFAULTS TO "Y" BECAUSE 0400 SETS IT        
014700* EXPLICITLY BEFORE TESTING ANY RULE - THE VALUE ZERO HERE        
014800* ONLY MATTERS THE FIRST TIME THROUGH BEFORE 0400 EVER RUNS.      
014900 01  WS-SWITCHES.                                                 
015000     05  WS-CARTIN-EOF-SW            PIC X       VALUE "N".       
015100         88  CARTIN-EOF                         VALUE "Y".        
015200     05  WS-PRODMST-EOF-SW           PIC X       VALUE "N".       
015300         88  PRODMST-EOF                        VALUE "Y".        
015400     05  WS-CART-ACCEPTED-SW         PIC X       VALUE "Y".       
015500         88  CART-ACCEPTED                      VALUE "Y".        
015600     05  WS-DAILY-CUST-FOUND-SW      PIC X       VALUE "N".       
015700         88  DAILY-CUST-FOUND                   VALUE "Y".        
015800*                                                                 
015900* RUN DATE IS ACCEPTED AS A CLASSIC 2-DIGIT YEAR AND WINDOWED IN  
016000* 0020-WINDOW-RUN-DATE-CENTURY - SEE Y2K CHANGE LOG ABOVE.        980094
016100*                                                                 
016200 01  WS-RUN-DATE-RAW.                                             
016300     05  WS-RD-YY                    PIC 99.                      
016400     05  WS-RD-MM                    PIC 99.                      
016500     05  WS-RD-DD                    PIC 99.                      
016600 01  WS-RUN-DATE-RAW-N REDEFINES WS-RUN-DATE-RAW                  
016700                                     PIC 9(06).                   
016800*                                                                 
016900 01  WS-RUN-DATE-CCYYMMDD.                                        
017000     05  WS-RD-CENTURY               PIC 99.                      
017100     05  WS-RD-YY-OUT                PIC 99.                      
017200     05  WS-RD-MM-OUT                PIC 99.                      
017300     05  WS-RD-DD-OUT                PIC 99.                      
017400 01  WS-RUN-DATE-CCYYMMDD-X REDEFINES WS-RUN-DATE-CCYYMMDD        
017500                                     PIC X(08).                   
017600*                                                                 
017700* RESETS TO ZERO AT PROGRAM LOAD, NOT PRESERVED BETWEEN RUNS -    
017800* THE ORDER NUMBER'S UNIQUENESS COMES FROM THE DATE PREFIX PLUS   
017900* THIS SEQUENCE, SO A SEQUENCE THAT RESTARTS AT 1 EACH DAY IS     
018000* FINE AS LONG AS THE RUN NEVER POSTS MORE THAN 9999 ORDERS.      
018100 01  WS-ORDER-SEQUENCE-NO            PIC 9(4)    VALUE ZERO.      
018200 01  WS-ORDER-SEQ-DISPLAY            PIC 9(4).                    
018300 01  WS-ORDER-SEQ-SPLIT REDEFINES WS-ORDER-SEQ-DISPLAY.           
018400     05  WS-ORDER-SEQ-HI             PIC 99.                      
018500     05  WS-ORDER-SEQ-LO             PIC 99.                      
018600*                                                                 
018700* THE THREE VALUES BELOW ARE THE ONLY PLACES THESE LIMITS ARE     
018800* CODED - IF MERCHANDISING CHANGES ONE, IT IS CHANGED HERE AND    
018900* NOWHERE ELSE IN THE PROGRAM.  HISTORY OF EACH IS IN THE         
019000* CHANGE LOG ABOVE (REQ 95-0041, REQ 94-0223, REQ 93-0087).       
019100 01  WS-VALIDATION-LIMITS.                                        
019200     05  WS-PRICE-LIMIT-AMOUNT       PIC S9(8)V99                 
019300                                                 VALUE +5000.00.  
019400     05  WS-MAX-QTY-PER-PRODUCT      PIC 9(3)    VALUE 99.        
019500     05  WS-DAILY-ORDER-LIMIT        PIC 9(3)    VALUE 10.        
019600*                                                                 
019700* EDITED WORK FIELDS USED ONLY TO BUILD THE REJECT REASON TEXT    
019800* IN 0420/0440 - NUMERIC-EDITED SO THE STRING STATEMENT PICKS     
019900* UP A ZERO-SUPPRESSED, HUMAN-READABLE NUMBER RATHER THAN         
020000* LEADING ZEROS OR A SIGN.                                        
020100 01  WS-PRICE-LIMIT-EDIT              PIC ZZZZZZZ9.99.            
020200 01  WS-DAILY-LIMIT-EDIT              PIC ZZ9.                    
020300*                                                                 
020400* THE WHOLE PRODUCT CATALOG IS LOADED INTO WS-PRODUCT-TABLE ONCE  
020500* AT START OF RUN (SEE 0100) SO EVERY CART LINE CAN BE PRICED AND 
020600* STOCK-CHECKED IN MEMORY WITHOUT RE-READING PRODMST.  5000       
020700* ENTRIES GIVES HEADROOM OVER THE CURRENT CATALOG SIZE.           
020800 01  WS-PRODUCT-TABLE.                                            
020900     05  WS-PRODUCT-TABLE-COUNT      PIC 9(5)    VALUE ZERO.      
021000     05  WS-PRODUCT-ENTRY OCCURS 5000 TIMES.                      
021100         10  WS-PT-PROD-ID           PIC 9(09).                   
021200         10  WS-PT-PROD-NAME         PIC X(60).                   
021300         10  WS-PT-PROD-PRICE        PIC S9(8)V99.                
021400         10  WS-PT-PROD-STOCK-QTY    PIC S9(7).                   
021500         10  WS-PT-PROD-ACTIVE-FLAG  PIC X(01).                   
021600 77  WS-PT-SUB                       PIC 9(5).                    
021700*                                                                 
021800* ONE ROW PER LINE ON THE CUSTOMER CURRENTLY BEING BUILT IN       
021900* 0310 - THIS TABLE IS EMPTIED AND REBUILT FOR EACH NEW           
022000* CUSTOMER, IT NEVER HOLDS MORE THAN ONE CART AT A TIME.          
022100 01  WS-CART-LINE-TABLE.                                          
022200     05  WS-CART-LINE-COUNT          PIC 9(3)    VALUE ZERO.      
022300     05  WS-CART-LINE OCCURS 100 TIMES.                           
022400         10  WS-CL-PROD-ID           PIC 9(09).                   
022500         10  WS-CL-QTY               PIC S9(5).                   
022600         10  WS-CL-FOUND-SW          PIC X.                       
022700             88  WS-CL-PRODUCT-FOUND         VALUE "Y".           
022800         10  WS-CL-PROD-NAME         PIC X(60).                   
022900         10  WS-CL-UNIT-PRICE        PIC S9(8)V99.                
023000         10  WS-CL-STOCK-QTY         PIC S9(7).                   
023100         10  WS-CL-ACTIVE-FLAG       PIC X(01).                   
023200         10  WS-CL-LINE-TOTAL        PIC S9(8)V99.                
023300         10  WS-CL-PT-INDEX          PIC 9(5).                    
023400 77  WS-CL-SUB                       PIC 9(3).                    
023500*                                                                 
023600* HOLDS ONE ROW PER CUSTOMER WHO HAS HAD AT LEAST ONE ORDER       
023700* ACCEPTED SO FAR THIS RUN - SEE 0442/0540.  IT IS NOT A          
023800* PERMANENT CUSTOMER HISTORY FILE, IT STARTS EMPTY AT 0010 AND    
023900* EXISTS ONLY TO ENFORCE THE PER-RUN DAILY LIMIT (REQ 93-0087).   
024000 01  WS-DAILY-ORDER-COUNT-TABLE.                                  
024100     05  WS-DAILY-CUST-COUNT         PIC 9(5)    VALUE ZERO.      
024200     05  WS-DAILY-CUST-ENTRY OCCURS 5000 TIMES.                   
024300         10  WS-DC-USER-ID           PIC 9(09).                   
024400         10  WS-DC-ORDER-COUNT       PIC 9(3).                    
024500 77  WS-DC-SUB                       PIC 9(5).                    
024600*                                                                 
024700* WS-SAVE-USER-ID HOLDS THE CONTROL-BREAK KEY FOR THE CUSTOMER    
024800* CURRENTLY IN PROGRESS - COMPARED AGAINST EACH INCOMING          
024900* CI-USER-ID IN 0310 TO TELL WHEN THE CART IS COMPLETE.           
025000* WS-FAILED-RULE-NAME/REASON ARE SET BY WHICHEVER 04XX            
025100* PARAGRAPH FAILS FIRST AND READ BACK BY 0600.                    
025200 01  WS-CART-CONTROL-FIELDS.                                      
025300     05  WS-SAVE-USER-ID             PIC 9(09).                   
025400     05  WS-CART-TOTAL-AMOUNT        PIC S9(8)V99.                
025500     05  WS-CART-TOTAL-QTY           PIC S9(5).                   
025600     05  WS-FAILED-RULE-NAME         PIC X(12).                   
025700     05  WS-FAILED-REASON            PIC X(60).                   
025800*                                                                 
025900* FEEDS THE END-OF-RUN CONTROL REPORT BUILT IN 0900.  THE FOUR    
026000* WS-REJECTED-xxx COUNTERS ADD UP TO WS-CARTS-REJECTED - KEPT     
026100* SEPARATE RATHER THAN COMPUTED AT REPORT TIME SO EACH IS         
026200* INCREMENTED RIGHT WHERE THE REJECTION HAPPENS, IN 0600.         
026300 01  WS-CONTROL-TOTALS.                                           
026400     05  WS-CUSTOMERS-PROCESSED      PIC 9(5)    VALUE ZERO.      
026500     05  WS-ORDERS-ACCEPTED          PIC 9(5)    VALUE ZERO.      
026600     05  WS-CARTS-REJECTED           PIC 9(5)    VALUE ZERO.      
026700     05  WS-REJECTED-EMPTY-CART      PIC 9(5)    VALUE ZERO.      
026800     05  WS-REJECTED-PRICE-LIMIT     PIC 9(5)    VALUE ZERO.      
026900     05  WS-REJECTED-STOCK           PIC 9(5)    VALUE ZERO.      
027000     05  WS-REJECTED-DAILY-LIMIT     PIC 9(5)    VALUE ZERO.      
027100     05  WS-TOTAL-UNITS-ORDERED      PIC 9(7)    VALUE ZERO.      
027200     05  WS-GRAND-TOTAL-AMOUNT       PIC S9(9)V99                 
027300                                                 VALUE ZERO.      
027400*                                                                 
027500 77  WS-PAGE-COUNT                   PIC S9(3)   VALUE ZERO.      
027600*                                                                 
027700* REPORT LINES ARE BUILT AS SEPARATE 01-LEVEL RECORDS AND MOVED   
027800* INTO PRINT-AREA ONE AT A TIME BY 0900, RATHER THAN AS AN        
027900* OCCURS TABLE OF LINES - EASIER TO READ AND TO ADD A NEW LINE    
028000* TO WITHOUT RENUMBERING A TABLE, THE WAY THIS SHOP HAS ALWAYS    
028100* LAID OUT ITS CONTROL REPORTS.                                   
028200 01  WS-RPT-HEADING-1.                                            
028300     05  FILLER                      PIC X(27)                    
028400                     VALUE "RIVERBEND MERCANTILE INC.".           
028500     05  FILLER                      PIC X(15)   VALUE SPACE.     
028600     05  FILLER                      PIC X(9) VALUE "PROGRAM: ".  
028700     05  HDG-PROGRAM-ID              PIC X(7)    VALUE "ORD1000". 
028800     05  FILLER                      PIC X(6)    VALUE "PAGE: ".  
028900     05  HDG-PAGE                    PIC ZZZ9.                    
029000     05  FILLER                      PIC X(10)   VALUE SPACE.     
029100*                                                                 
029200* MONTH/DAY/CENTURY/YEAR ARE MOVED IN FROM THE WINDOWED RUN       
029300* DATE FIELDS BY 0910 - NOT FROM WS-RUN-DATE-CCYYMMDD-X, SINCE    
029400* THE REPORT WANTS SLASHES BETWEEN THE PARTS, NOT THE PACKED      
029500* EIGHT-DIGIT FORM THAT GOES ON THE ORDER NUMBER.                 
029600 01  WS-RPT-HEADING-2.                                            
029700     05  FILLER                      PIC X(9) VALUE "RUN DATE:".  
029800     05  HDG-MONTH                   PIC Z9.                      
029900     05  FILLER                      PIC X(1)    VALUE "/".       
030000     05  HDG-DAY                     PIC 99.                      
030100     05  FILLER                      PIC X(1)    VALUE "/".       
030200     05  HDG-CENTURY                 PIC 99.                      
030300     05  HDG-YEAR                    PIC 99.                      
030400     05  FILLER                      PIC X(56)   VALUE SPACE.     
030500*                                                                 
030600 01  WS-RPT-TITLE-LINE.                                           
030700     05  FILLER                      PIC X(22)                    
030800                     VALUE "ORDER BATCH RUN REPORT".              
030900     05  FILLER                      PIC X(58)   VALUE SPACE.     
031000*                                                                 
031100 01  WS-RPT-RULE-LINE.                                            
031200     05  FILLER                      PIC X(23)                    
031300                     VALUE "-----------------------".             
031400     05  FILLER                      PIC X(57)   VALUE SPACE.     
031500*                                                                 
031600* THE NEXT NINE RECORDS ARE THE REPORT BODY, ONE LINE APIECE,     
031700* PRINTED IN THIS SAME ORDER BY 0900 - TOTAL CUSTOMERS, THEN      
031800* ACCEPTED/REJECTED ORDERS, THEN THE REJECTED-BY-RULE             
031900* BREAKOUT, THEN THE UNIT AND DOLLAR GRAND TOTALS.                
032000 01  WS-RPT-CUST-LINE.                                            
032100     05  FILLER                      PIC X(40)                    
032200                  VALUE "CUSTOMERS PROCESSED . . . . . . .".      
032300     05  RPT-CUSTOMERS-PROCESSED     PIC ZZZZ9.                   
032400     05  FILLER                      PIC X(35)   VALUE SPACE.     
032500*                                                                 
032600 01  WS-RPT-ORD-LINE.                                             
032700     05  FILLER                      PIC X(40)                    
032800                  VALUE "ORDERS ACCEPTED  . . . . . . . . .".     
032900     05  RPT-ORDERS-ACCEPTED         PIC ZZZZ9.                   
033000     05  FILLER                      PIC X(35)   VALUE SPACE.     
033100*                                                                 
033200 01  WS-RPT-REJ-LINE.                                             
033300     05  FILLER                      PIC X(40)                    
033400                  VALUE "CARTS REJECTED . . . . . . . . . .".     
033500     05  RPT-CARTS-REJECTED          PIC ZZZZ9.                   
033600     05  FILLER                      PIC X(35)   VALUE SPACE.     
033700*                                                                 
033800 01  WS-RPT-REJ-EMPTY-LINE.                                       
033900     05  FILLER                      PIC X(40)                    
034000                  VALUE "  REJECTED - EMPTY CART . . . . .".      
034100     05  RPT-REJECTED-EMPTY          PIC ZZZZ9.                   
034200     05  FILLER                      PIC X(35)   VALUE SPACE.     
034300*                                                                 
034400 01  WS-RPT-REJ-PRICE-LINE.                                       
034500     05  FILLER                      PIC X(40)                    
034600                  VALUE "  REJECTED - PRICE LIMIT  . . . .".      
034700     05  RPT-REJECTED-PRICE          PIC ZZZZ9.                   
034800     05  FILLER                      PIC X(35)   VALUE SPACE.     
034900*                                                                 
035000 01  WS-RPT-REJ-STOCK-LINE.                                       
035100     05  FILLER                      PIC X(40)                    
035200                  VALUE "  REJECTED - STOCK  . . . . . . .".      
035300     05  RPT-REJECTED-STOCK          PIC ZZZZ9.                   
035400     05  FILLER                      PIC X(35)   VALUE SPACE.     
035500*                                                                 
035600 01  WS-RPT-REJ-DAILY-LINE.                                       
035700     05  FILLER                      PIC X(40)                    
035800                  VALUE "  REJECTED - DAILY LIMIT  . . . .".      
035900     05  RPT-REJECTED-DAILY          PIC ZZZZ9.                   
036000     05  FILLER                      PIC X(35)   VALUE SPACE.     
036100*                                                                 
036200 01  WS-RPT-UNITS-LINE.                                           
036300     05  FILLER                      PIC X(40)                    
036400                  VALUE "TOTAL UNITS ORDERED  . . . . . . .".     
036500     05  RPT-TOTAL-UNITS             PIC ZZZZZZ9.                 
036600     05  FILLER                      PIC X(33)   VALUE SPACE.     
036700*                                                                 
036800 01  WS-RPT-GRAND-LINE.                                           
036900     05  FILLER                      PIC X(40)                    
037000                  VALUE "GRAND TOTAL ORDER AMOUNT . . . . .".     
037100     05  RPT-GRAND-TOTAL             PIC ZZZZZZZZ9.99.            
037200     05  FILLER                      PIC X(28)   VALUE SPACE.     
037300*                                                                 
037400 PROCEDURE DIVISION.                                              
037500*                                                                 
037600* PARAGRAPHS ARE NUMBERED BY FUNCTION - 00XX MAINLINE/SETUP,      
037700* 01XX PRODUCT TABLE LOAD, 02XX CART READ, 03XX CART BUILD, 04XX  
037800* VALIDATION, 05XX POSTING, 06XX REJECTS, 09XX REPORTING - SO A   
037900* MAINTAINER CAN TELL WHERE IN THE RUN A PARAGRAPH FIRES JUST     
038000* FROM ITS NUMBER, THE SAME SCHEME USED ACROSS THIS SHOP'S        
038100* OTHER BATCH PROGRAMS.                                           
038200 0000-CREATE-CUSTOMER-ORDERS.                                     
038300*                                                                 
038400* MAINLINE.  LOAD THE WHOLE PRODUCT CATALOG INTO MEMORY FIRST,    
038500* THEN WORK THE CART FILE ONE CUSTOMER AT A TIME.  CARTIN MUST    
038600* ARRIVE FROM THE ON-LINE SYSTEM SORTED BY USER ID SO ALL OF ONE  
038700* CUSTOMER'S LINES ARE ADJACENT - THIS PROGRAM DOES NOT SORT IT.  
038800     PERFORM 0010-INITIALIZE-BATCH-RUN.                           
038900     PERFORM 0110-READ-PRODUCT-MASTER-RECORD.                     
039000     PERFORM 0100-LOAD-PRODUCT-MASTER-TABLE                       
039100         UNTIL PRODMST-EOF.                                       
039200     PERFORM 0200-READ-CART-ITEM-RECORD.                          
039300     PERFORM 0300-PROCESS-CUSTOMER-CART                           
039400         UNTIL CARTIN-EOF.                                        
039500     PERFORM 0900-PRINT-BATCH-CONTROL-REPORT.                     
039600     PERFORM 0950-CLOSE-BATCH-FILES.                              
039700     STOP RUN.                                                    
039800*                                                                 
039900 0010-INITIALIZE-BATCH-RUN.                                       
040000*                                                                 
040100* REPORT FILE IS OPENED HERE TOO EVEN THOUGH NOTHING IS WRITTEN   
040200* TO IT UNTIL 0900 - KEEPS ALL OPENS TOGETHER AT THE FRONT OF     
040300* THE RUN THE WAY THE REST OF THE ORDER-PROCESSING SUITE DOES.    
040400     OPEN INPUT  PRODMST                                          
040500                 CARTIN                                           
040600          OUTPUT ORDHDR                                           
040700                 ORDITM                                           
040800                 REJTRN                                           
040900                 ORDRPT.                                          
041000     ACCEPT WS-RUN-DATE-RAW FROM DATE.                            
041100     PERFORM 0020-WINDOW-RUN-DATE-CENTURY.                        
041200*                                                                 
041300 0020-WINDOW-RUN-DATE-CENTURY.                                    
041400*                                                                 
041500* Y2K WINDOWING - RUN YEARS 00-49 ARE 20XX, 50-99 ARE 19XX.       980094
041600     IF WS-RD-YY < 50                                             
041700         MOVE 20 TO WS-RD-CENTURY                                 
041800     ELSE                                                         
041900         MOVE 19 TO WS-RD-CENTURY.                                
042000     MOVE WS-RD-YY                   TO WS-RD-YY-OUT.             
042100     MOVE WS-RD-MM                   TO WS-RD-MM-OUT.             
042200     MOVE WS-RD-DD                   TO WS-RD-DD-OUT.             
042300*                                                                 
042400 0100-LOAD-PRODUCT-MASTER-TABLE.                                  
042500*                                                                 
042600* PRODMST IS SMALL ENOUGH TO HOLD ENTIRELY IN WS-PRODUCT-TABLE,   
042700* SO WE PAY THE READ COST ONCE HERE INSTEAD OF RE-READING THE     
042800* MASTER FOR EVERY CART LINE.  SUBSCRIPTED BY TABLE POSITION,     
042900* NOT BY PRODUCT ID - SEE 0322 FOR THE LOOKUP.                    
043000     ADD 1 TO WS-PRODUCT-TABLE-COUNT.                             
043100     MOVE PM-PROD-ID                                              
043200         TO WS-PT-PROD-ID(WS-PRODUCT-TABLE-COUNT).                
043300     MOVE PM-PROD-NAME                                            
043400         TO WS-PT-PROD-NAME(WS-PRODUCT-TABLE-COUNT).              
043500     MOVE PM-PROD-PRICE                                           
043600         TO WS-PT-PROD-PRICE(WS-PRODUCT-TABLE-COUNT).             
043700     MOVE PM-PROD-STOCK-QTY                                       
043800         TO WS-PT-PROD-STOCK-QTY(WS-PRODUCT-TABLE-COUNT).         
043900     MOVE PM-PROD-ACTIVE-FLAG                                     
044000         TO WS-PT-PROD-ACTIVE-FLAG(WS-PRODUCT-TABLE-COUNT).       
044100     PERFORM 0110-READ-PRODUCT-MASTER-RECORD.                     
044200*                                                                 
044300 0110-READ-PRODUCT-MASTER-RECORD.                                 
044400*                                                                 
044500* READ INTO THE RECORD AREA RATHER THAN A PLAIN READ SO THE       
044600* COPYBOOK FIELDS ARE POPULATED EVEN IF THE FD BUFFER HAS A       
044700* SHORTER LINE ON THE LAST RECORD OF A HAND-EDITED TEST FILE.     
044800     READ PRODMST INTO PRODUCT-MASTER-RECORD                      
044900         AT END                                                   
045000             SET PRODMST-EOF TO TRUE.                             
045100*                                                                 
045200 0200-READ-CART-ITEM-RECORD.                                      
045300*                                                                 
045400* HIGH-VALUES IS FORCED INTO CI-USER-ID/CI-PROD-ID AT END OF      
045500* FILE SO THE CONTROL-BREAK TEST IN 0300 SEES A USER ID THAT      
045600* CANNOT MATCH ANY REAL CUSTOMER AND FALLS OUT OF THE LAST        
045700* CUSTOMER'S CART-BUILD LOOP CLEANLY, WITHOUT A SEPARATE          
045800* END-OF-FILE FLAG CHECK IN 0310.                                 
045900     READ CARTIN INTO CART-ITEM-RECORD                            
046000         AT END                                                   
046100             SET CARTIN-EOF TO TRUE                               
046200             MOVE HIGH-VALUES TO CI-USER-ID                       
046300             MOVE HIGH-VALUES TO CI-PROD-ID.                      
046400*                                                                 
046500 0300-PROCESS-CUSTOMER-CART.                                      
046600*                                                                 
046700* ONE PASS OF THIS PARAGRAPH HANDLES ONE CUSTOMER'S ENTIRE CART,  
046800* FROM THE FIRST LINE READ THROUGH POSTING OR REJECTING.  THE     
046900* CART TABLE IS RESET TO EMPTY EACH TIME SO A SHORT CART FROM     
047000* THE PREVIOUS CUSTOMER DOES NOT LEAVE STALE ROWS BEHIND.         
047100     MOVE CI-USER-ID TO WS-SAVE-USER-ID.                          
047200     MOVE ZERO TO WS-CART-LINE-COUNT.                             
047300     PERFORM 0310-BUILD-CUSTOMER-CART-TABLE                       
047400         UNTIL CI-USER-ID NOT = WS-SAVE-USER-ID.                  
047500     ADD 1 TO WS-CUSTOMERS-PROCESSED.                             
047600     PERFORM 0400-VALIDATE-CUSTOMER-CART THRU 0400-EXIT.          
047700     IF CART-ACCEPTED                                             
047800         PERFORM 0500-POST-CUSTOMER-ORDER                         
047900     ELSE                                                         
048000         PERFORM 0600-WRITE-REJECT-RECORD.                        
048100*                                                                 
048200 0310-BUILD-CUSTOMER-CART-TABLE.                                  
048300*                                                                 
048400* 100 LINES PER CART IS THE ON-LINE CART SCREEN'S OWN LIMIT, SO   
048500* WS-CART-LINE-TABLE NEVER NEEDS TO GROW PAST THAT WITHOUT A      
048600* SUBSCRIPT-RANGE CHECK HERE.                                     
048700     ADD 1 TO WS-CART-LINE-COUNT.                                 
048800     MOVE CI-PROD-ID TO WS-CL-PROD-ID(WS-CART-LINE-COUNT).        
048900     MOVE CI-QTY     TO WS-CL-QTY(WS-CART-LINE-COUNT).            
049000     PERFORM 0320-LOOKUP-PRODUCT-TABLE-ENTRY.                     
049100     PERFORM 0200-READ-CART-ITEM-RECORD.                          
049200*                                                                 
049300 0320-LOOKUP-PRODUCT-TABLE-ENTRY.                                 
049400*                                                                 
049500* WS-CL-FOUND-SW IS RESET TO "N" BEFORE EVERY SEARCH SO A STALE   
049600* "Y" FROM A DIFFERENT CART LINE THAT HAPPENED TO SHARE THIS      
049700* SUBSCRIPT ON AN EARLIER CUSTOMER'S CART CANNOT LEAK THROUGH.    
049800     MOVE "N" TO WS-CL-FOUND-SW(WS-CART-LINE-COUNT).              
049900     MOVE ZERO TO WS-PT-SUB.                                      
050000     PERFORM 0322-SEARCH-PRODUCT-TABLE                            
050100         UNTIL WS-PT-SUB >= WS-PRODUCT-TABLE-COUNT                
050200            OR WS-CL-PRODUCT-FOUND(WS-CART-LINE-COUNT).           
050300*                                                                 
050400 0322-SEARCH-PRODUCT-TABLE.                                       
050500*                                                                 
050600* PLAIN LINEAR SCAN, NOT A BINARY SEARCH - PRODMST IS NOT         
050700* GUARANTEED TO ARRIVE SORTED BY PRODUCT ID, ONLY CARTIN IS       
050800* SORTED (BY USER ID).  THE UNTIL IN 0320 STOPS THIS PARAGRAPH    
050900* ONE OF TWO WAYS: THE ID MATCHES AND WS-CL-FOUND-SW FLIPS TO     
051000* "Y", OR WS-PT-SUB REACHES THE TABLE COUNT WITH NO MATCH AND     
051100* THE LINE IS LEFT "N" - WHICH 0432 LATER TREATS AS A STOCK       
051200* VALIDATION FAILURE (PRODUCT NOT ON FILE).  EITHER WAY THE       
051300* LOOP CANNOT RUN PAST THE LOADED PORTION OF THE TABLE.           
051400     ADD 1 TO WS-PT-SUB.                                          
051500     IF WS-PT-PROD-ID(WS-PT-SUB) =                                
051600        WS-CL-PROD-ID(WS-CART-LINE-COUNT)                         
051700         MOVE "Y" TO WS-CL-FOUND-SW(WS-CART-LINE-COUNT)           
051800         MOVE WS-PT-SUB                                           
051900             TO WS-CL-PT-INDEX(WS-CART-LINE-COUNT)                
052000         MOVE WS-PT-PROD-NAME(WS-PT-SUB)                          
052100             TO WS-CL-PROD-NAME(WS-CART-LINE-COUNT)               
052200         MOVE WS-PT-PROD-PRICE(WS-PT-SUB)                         
052300             TO WS-CL-UNIT-PRICE(WS-CART-LINE-COUNT)              
052400         MOVE WS-PT-PROD-STOCK-QTY(WS-PT-SUB)                     
052500             TO WS-CL-STOCK-QTY(WS-CART-LINE-COUNT)               
052600         MOVE WS-PT-PROD-ACTIVE-FLAG(WS-PT-SUB)                   
052700             TO WS-CL-ACTIVE-FLAG(WS-CART-LINE-COUNT).            
052800*                                                                 
052900 0400-VALIDATE-CUSTOMER-CART.                                     
053000*                                                                 
053100* THE FOUR RULES RUN IN THE FIXED ORDER MERCHANDISING SIGNED      
053200* OFF ON UNDER TKT 03-0210 - EMPTY CART, PRICE LIMIT, STOCK,      
053300* THEN DAILY LIMIT.  FIRST RULE THAT FAILS WINS - THE GO TO       
053400* 0400-EXIT BELOW SKIPS THE REMAINING RULES SO THE REJECT         
053500* RECORD CARRIES ONLY THE ONE REASON THE CUSTOMER SERVICE         
053600* SCREEN NEEDS TO SHOW, NOT A LIST OF EVERYTHING WRONG.           
053700     MOVE "Y" TO WS-CART-ACCEPTED-SW.                             
053800     MOVE SPACE TO WS-FAILED-RULE-NAME.                           
053900     MOVE SPACE TO WS-FAILED-REASON.                              
054000     PERFORM 0410-EDIT-EMPTY-CART.                                
054100     IF NOT CART-ACCEPTED                                         
054200         GO TO 0400-EXIT.                                         
054300     PERFORM 0420-EDIT-PRICE-LIMIT.                               
054400     IF NOT CART-ACCEPTED                                         
054500         GO TO 0400-EXIT.                                         
054600     PERFORM 0430-EDIT-STOCK.                                     
054700     IF NOT CART-ACCEPTED                                         
054800         GO TO 0400-EXIT.                                         
054900     PERFORM 0440-EDIT-DAILY-LIMIT.                               
055000 0400-EXIT.                                                       
055100     EXIT.                                                        
055200*                                                                 
055300 0410-EDIT-EMPTY-CART.                                            
055400*                                                                 
055500* AN EMPTY CART CAN ONLY HAPPEN IF THE ON-LINE SYSTEM SENT US A   
055600* USER ID WITH NO LINES BEHIND IT - THERE IS NO KNOWN WAY FOR     
055700* THE ON-LINE CHECKOUT SCREEN TO DO THAT TODAY, BUT THE CHECK     
055800* STAYS IN AS CHEAP INSURANCE AGAINST A FEED PROBLEM UPSTREAM.    
055900     IF WS-CART-LINE-COUNT = ZERO                                 
056000         MOVE "N"              TO WS-CART-ACCEPTED-SW             
056100         MOVE "EMPTYCART"      TO WS-FAILED-RULE-NAME             
056200         MOVE "Cart is empty." TO WS-FAILED-REASON.               
056300*                                                                 
056400 0420-EDIT-PRICE-LIMIT.                                           
056500*                                                                 
056600* THE CEILING IS THE CART TOTAL, NOT ANY ONE LINE - A CUSTOMER    
056700* CAN STILL BUY ONE EXPENSIVE ITEM UP TO THE FULL 5,000.00, THE   
056800* RULE ONLY STOPS THE CART AS A WHOLE FROM RUNNING PAST IT.       
056900* (REQ 95-0041 RAISED THIS FROM THE ORIGINAL 1,000.00 CEILING.)   
057000     MOVE ZERO TO WS-CART-TOTAL-AMOUNT.                           
057100     MOVE ZERO TO WS-CART-TOTAL-QTY.                              
057200     PERFORM 0422-ACCUMULATE-CART-LINE-TOTAL                      
057300         VARYING WS-CL-SUB FROM 1 BY 1                            
057400         UNTIL WS-CL-SUB > WS-CART-LINE-COUNT.                    
057500     IF WS-CART-TOTAL-AMOUNT > WS-PRICE-LIMIT-AMOUNT              
057600         MOVE "N"          TO WS-CART-ACCEPTED-SW                 
057700         MOVE "PRICELIMIT" TO WS-FAILED-RULE-NAME                 
057800         MOVE WS-PRICE-LIMIT-AMOUNT TO WS-PRICE-LIMIT-EDIT        
057900         STRING "Order total exceeds maximum of "                 
058000                    WS-PRICE-LIMIT-EDIT DELIMITED BY SIZE         
058100                    "." DELIMITED BY SIZE                         
058200             INTO WS-FAILED-REASON.                               
058300*                                                                 
058400 0422-ACCUMULATE-CART-LINE-TOTAL.                                 
058500*                                                                 
058600* ROUNDED HERE, NOT TRUNCATED - TKT 01-0433 FOUND THAT PLAIN      
058700* TRUNCATION ON THE EXTENDED PRICE WAS UNDERSTATING THE GRAND     
058800* TOTAL ON THE CONTROL REPORT BY A FEW CENTS ON HIGH-VOLUME       
058900* LINES.  THIS RUNS ONCE PER CART LINE, VARYING WS-CL-SUB FROM    
059000* THE CALLING PARAGRAPH, NOT A SEPARATE LOOP OF ITS OWN.          
059100     COMPUTE WS-CL-LINE-TOTAL(WS-CL-SUB) ROUNDED =                
059200         WS-CL-UNIT-PRICE(WS-CL-SUB) * WS-CL-QTY(WS-CL-SUB).      
059300     ADD WS-CL-LINE-TOTAL(WS-CL-SUB) TO WS-CART-TOTAL-AMOUNT.     
059400     ADD WS-CL-QTY(WS-CL-SUB)        TO WS-CART-TOTAL-QTY.        
059500*                                                                 
059600 0430-EDIT-STOCK.                                                 
059700*                                                                 
059800* STOPS AT THE FIRST BAD LINE (OR NOT CART-ACCEPTED, SET BY       
059900* 0432) INSTEAD OF CHECKING EVERY LINE - NO POINT COMPUTING       
060000* STOCK RESULTS FOR LINE 6 WHEN LINE 2 ALREADY SANK THE CART.     
060100     PERFORM 0432-EDIT-STOCK-LINE                                 
060200         VARYING WS-CL-SUB FROM 1 BY 1                            
060300         UNTIL WS-CL-SUB > WS-CART-LINE-COUNT                     
060400            OR NOT CART-ACCEPTED.                                 
060500*                                                                 
060600 0432-EDIT-STOCK-LINE.                                            
060700*                                                                 
060800* THREE WAYS A LINE CAN FAIL AND ALL THREE ARE FILED UNDER THE    
060900* SAME "STOCK" RULE NAME FOR REJTRN - NOT ON FILE, INACTIVE, OR   
061000* NOT ENOUGH ON HAND ARE ALL "YOU CANNOT HAVE THIS PRODUCT        
061100* RIGHT NOW" FROM THE CUSTOMER'S POINT OF VIEW, PER TKT 96-1187.  
061200* THE MAX-QTY CHECK BELOW IS A SEPARATE, FOURTH TEST AGAINST A    
061300* MERCHANDISING RULE (94-0223), NOT AN INVENTORY SHORTAGE.        
061400     IF NOT WS-CL-PRODUCT-FOUND(WS-CL-SUB)                        
061500        OR WS-CL-ACTIVE-FLAG(WS-CL-SUB) NOT = "Y"                 
061600         MOVE "N"     TO WS-CART-ACCEPTED-SW                      
061700         MOVE "STOCK" TO WS-FAILED-RULE-NAME                      
061800         MOVE "Product is no longer available."                   
061900             TO WS-FAILED-REASON                                  
062000     ELSE                                                         
062100         IF WS-CL-STOCK-QTY(WS-CL-SUB) < WS-CL-QTY(WS-CL-SUB)     
062200             MOVE "N"     TO WS-CART-ACCEPTED-SW                  
062300             MOVE "STOCK" TO WS-FAILED-RULE-NAME                  
062400             MOVE "Insufficient stock for product."               
062500                 TO WS-FAILED-REASON                              
062600         ELSE                                                     
062700             IF WS-CL-QTY(WS-CL-SUB) > WS-MAX-QTY-PER-PRODUCT     
062800                 MOVE "N"     TO WS-CART-ACCEPTED-SW              
062900                 MOVE "STOCK" TO WS-FAILED-RULE-NAME              
063000                 MOVE "Quantity too high for product; maximum 99 p
063100-    "er product."                                                
063200                     TO WS-FAILED-REASON.                         
063300*                                                                 
063400 0440-EDIT-DAILY-LIMIT.                                           
063500*                                                                 
063600* LAST OF THE FOUR RULES, PER TKT 03-0210 - IT ONLY MATTERS IF    
063700* THE CART ALREADY CLEARED EMPTY-CART, PRICE, AND STOCK, SO       
063800* PUTTING THE TABLE LOOKUP LAST SAVES A SEARCH ON CARTS THAT      
063900* WERE GOING TO BE REJECTED FOR A DIFFERENT REASON ANYWAY.        
064000     PERFORM 0442-LOOKUP-DAILY-ORDER-COUNT.                       
064100     IF DAILY-CUST-FOUND                                          
064200         IF WS-DC-ORDER-COUNT(WS-DC-SUB) >= WS-DAILY-ORDER-LIMIT  
064300             MOVE "N"          TO WS-CART-ACCEPTED-SW             
064400             MOVE "DAILYLIMIT" TO WS-FAILED-RULE-NAME             
064500             MOVE WS-DAILY-ORDER-LIMIT TO WS-DAILY-LIMIT-EDIT     
064600             STRING "Daily order limit of "                       
064700                        WS-DAILY-LIMIT-EDIT DELIMITED BY SIZE     
064800                        " reached." DELIMITED BY SIZE             
064900                 INTO WS-FAILED-REASON.                           
065000*                                                                 
065100* IF THE CUSTOMER HAS NO ENTRY IN WS-DAILY-ORDER-COUNT-TABLE THIS 
065200* IS THE CUSTOMER'S FIRST CART THIS RUN, SO THE LOOKUP "FAILS" AND
065300* THE CART PASSES THIS VALIDATOR.  THIS IS INTENTIONAL, PER       
065400* MERCHANDISING'S RULING ON REQ 93-0087 - A CUSTOMER NOT YET SEEN 
065500* THIS RUN CANNOT HAVE HIT THE DAILY LIMIT.                       
065600*                                                                 
065700 0442-LOOKUP-DAILY-ORDER-COUNT.                                   
065800*                                                                 
065900* SHARED BY 0440 (CHECK) AND 0540 (UPDATE AFTER POSTING) SO THE   
066000* TWO NEVER GET OUT OF STEP ON HOW A CUSTOMER IS FOUND IN THE     
066100* TABLE.  TABLE IS BUILT UP AS THE RUN GOES - IT STARTS EMPTY     
066200* EACH RUN AND ONLY HOLDS CUSTOMERS ALREADY SEEN THIS RUN.        
066300     MOVE "N" TO WS-DAILY-CUST-FOUND-SW.                          
066400     MOVE ZERO TO WS-DC-SUB.                                      
066500     PERFORM 0444-SEARCH-DAILY-CUST-TABLE                         
066600         UNTIL WS-DC-SUB >= WS-DAILY-CUST-COUNT                   
066700            OR DAILY-CUST-FOUND.                                  
066800*                                                                 
066900 0444-SEARCH-DAILY-CUST-TABLE.                                    
067000*                                                                 
067100* SAME LINEAR-SCAN SHAPE AS 0322 - THE TABLE IS SMALL ENOUGH      
067200* PER RUN THAT AN INDEXED OR BINARY SEARCH WOULD BE OVERKILL.     
067300     ADD 1 TO WS-DC-SUB.                                          
067400     IF WS-DC-USER-ID(WS-DC-SUB) = WS-SAVE-USER-ID                
067500         SET DAILY-CUST-FOUND TO TRUE.                            
067600*                                                                 
067700 0500-POST-CUSTOMER-ORDER.                                        
067800*                                                                 
067900* ORDER HEADER GOES DOWN FIRST SO OH-ORD-NUMBER EXISTS BEFORE     
068000* 0520 STAMPS IT ONTO EACH LINE ITEM ROW - ORDITM HAS NO          
068100* HEADER OF ITS OWN, IT KEYS BACK TO ORDHDR BY ORDER NUMBER       
068200* FOR THE WAREHOUSE PICK FEED (TKT 99-0512).  STATUS IS ALWAYS    
068300* "PENDING" HERE - THE WAREHOUSE SYSTEM ADVANCES IT FROM THERE.   
068400     PERFORM 0510-FORMAT-ORDER-NUMBER.                            
068500     MOVE WS-SAVE-USER-ID            TO OH-USER-ID.               
068600     MOVE "PENDING"                  TO OH-ORD-STATUS.            
068700     MOVE WS-CART-TOTAL-AMOUNT       TO OH-TOTAL-AMOUNT.          
068800     MOVE WS-CART-LINE-COUNT         TO OH-ITEM-COUNT.            
068900     WRITE ORDER-HEADER-RECORD.                                   
069000     IF NOT ORDHDR-OK                                             
069100         DISPLAY "WRITE ERROR ON ORDHDR FOR ORDER NUMBER "        
069200             OH-ORD-NUMBER                                        
069300         DISPLAY "FILE STATUS CODE IS " WS-ORDHDR-STATUS.         
069400     PERFORM 0520-BUILD-AND-WRITE-ORDER-ITEM                      
069500         VARYING WS-CL-SUB FROM 1 BY 1                            
069600         UNTIL WS-CL-SUB > WS-CART-LINE-COUNT.                    
069700     PERFORM 0540-UPDATE-DAILY-ORDER-COUNT.                       
069800     ADD 1 TO WS-ORDERS-ACCEPTED.                                 
069900     ADD WS-CART-TOTAL-AMOUNT TO WS-GRAND-TOTAL-AMOUNT.           
070000     ADD WS-CART-TOTAL-QTY    TO WS-TOTAL-UNITS-ORDERED.          
070100*                                                                 
070200 0510-FORMAT-ORDER-NUMBER.                                        
070300*                                                                 
070400* ORD-CCYYMMDD-NNNN SPLIT INTO ORD-CCYYMMDD-NN-NN BY THE STRING   
070500* BELOW SO THE LAST FOUR DIGITS OF THE SEQUENCE PRINT AS TWO      
070600* HYPHENATED PAIRS - THAT IS THE FORMAT THE WAREHOUSE PICK        
070700* TICKET PRINTER EXPECTS.  WS-ORDER-SEQ-HI/LO COME FROM THE       
070800* WS-ORDER-SEQ-SPLIT REDEFINES ABOVE, NOT A SEPARATE COMPUTE.     
070900     ADD 1 TO WS-ORDER-SEQUENCE-NO.                               
071000     MOVE WS-ORDER-SEQUENCE-NO TO WS-ORDER-SEQ-DISPLAY.           
071100     STRING "ORD-"                        DELIMITED BY SIZE       
071200                WS-RUN-DATE-CCYYMMDD-X    DELIMITED BY SIZE       
071300                WS-ORDER-SEQ-HI           DELIMITED BY SIZE       
071400                "-"                       DELIMITED BY SIZE       
071500                WS-ORDER-SEQ-LO           DELIMITED BY SIZE       
071600            INTO OH-ORD-NUMBER.                                   
071700*                                                                 
071800 0520-BUILD-AND-WRITE-ORDER-ITEM.                                 
071900*                                                                 
072000* ONE ORDITM ROW PER CART LINE, DRIVEN BY THE VARYING IN 0500 -   
072100* THE LINE TOTAL WAS ALREADY ROUNDED AND SAVED BACK IN 0422 SO    
072200* IT IS SIMPLY CARRIED FORWARD HERE, NOT RECOMPUTED.              
072300     MOVE OH-ORD-NUMBER               TO OI-ORDER-NUMBER.         
072400     MOVE WS-CL-PROD-ID(WS-CL-SUB)    TO OI-PROD-ID.              
072500     MOVE WS-CL-QTY(WS-CL-SUB)        TO OI-QTY.                  
072600     MOVE WS-CL-UNIT-PRICE(WS-CL-SUB) TO OI-UNIT-PRICE.           
072700     MOVE WS-CL-LINE-TOTAL(WS-CL-SUB) TO OI-TOTAL-PRICE.          
072800     WRITE ORDER-ITEM-RECORD.                                     
072900     IF NOT ORDITM-OK                                             
073000         DISPLAY "WRITE ERROR ON ORDITM FOR ORDER NUMBER "        
073100             OI-ORDER-NUMBER                                      
073200         DISPLAY "FILE STATUS CODE IS " WS-ORDITM-STATUS.         
073300     PERFORM 0530-UPDATE-PRODUCT-STOCK-TABLE.                     
073400*                                                                 
073500 0530-UPDATE-PRODUCT-STOCK-TABLE.                                 
073600*                                                                 
073700* STOCK IS DECREMENTED IN THE IN-MEMORY TABLE ONLY - PRODMST      
073800* ITSELF IS NOT REWRITTEN.  THE NIGHTLY INVENTORY FEED PICKS UP   
073900* THE ACTUAL ON-HAND CHANGE FROM ORDITM; THIS TABLE UPDATE        
074000* EXISTS SOLELY SO A SECOND CUSTOMER LATER IN THE SAME RUN        
074100* CANNOT OVERSELL A PRODUCT THE FIRST CUSTOMER JUST BOUGHT OUT.   
074200* THE ZERO FLOOR BELOW GUARDS AGAINST A NEGATIVE ON-HAND IF TWO   
074300* CARTS IN THE SAME RUN TOGETHER ASK FOR MORE THAN IS ON FILE.    
074400     COMPUTE WS-PT-PROD-STOCK-QTY(WS-CL-PT-INDEX(WS-CL-SUB)) =    
074500         WS-PT-PROD-STOCK-QTY(WS-CL-PT-INDEX(WS-CL-SUB))          
074600             - WS-CL-QTY(WS-CL-SUB).                              
074700     IF WS-PT-PROD-STOCK-QTY(WS-CL-PT-INDEX(WS-CL-SUB)) < ZERO    
074800         MOVE ZERO                                                
074900             TO WS-PT-PROD-STOCK-QTY(WS-CL-PT-INDEX(WS-CL-SUB)).  
075000*                                                                 
075100 0540-UPDATE-DAILY-ORDER-COUNT.                                   
075200*                                                                 
075300* ONLY RUNS AFTER A CART IS ACCEPTED - A REJECTED CART NEVER      
075400* GETS HERE, SO IT NEVER COUNTS AGAINST THE CUSTOMER'S DAILY      
075500* LIMIT.  FIRST ORDER OF THE RUN FOR A CUSTOMER ADDS A NEW ROW    
075600* WITH A COUNT OF 1; EVERY ORDER AFTER THAT JUST INCREMENTS THE   
075700* EXISTING ROW FOUND BY 0442.                                     
075800     PERFORM 0442-LOOKUP-DAILY-ORDER-COUNT.                       
075900     IF DAILY-CUST-FOUND                                          
076000         ADD 1 TO WS-DC-ORDER-COUNT(WS-DC-SUB)                    
076100     ELSE                                                         
076200         ADD 1 TO WS-DAILY-CUST-COUNT                             
076300         MOVE WS-SAVE-USER-ID                                     
076400             TO WS-DC-USER-ID(WS-DAILY-CUST-COUNT)                
076500         MOVE 1 TO WS-DC-ORDER-COUNT(WS-DAILY-CUST-COUNT).        
076600*                                                                 
076700 0600-WRITE-REJECT-RECORD.                                        
076800*                                                                 
076900* REJ-RULE-NAME/REJ-REASON CARRY WHICHEVER SINGLE RULE FAILED     
077000* FIRST IN 0400, ADDED PER TKT 04-0388 SO CUSTOMER SERVICE CAN    
077100* SEE WHY A CART DID NOT GO THROUGH WITHOUT ASKING THE CUSTOMER   
077200* TO CALL BACK.  THE IF/ELSE LADDER BELOW ONLY DRIVES THE         
077300* CONTROL-REPORT BREAKOUT COUNTS - THE REJECT ROW ITSELF WAS      
077400* ALREADY WRITTEN ABOVE REGARDLESS OF WHICH RULE IT WAS.          
077500     MOVE WS-SAVE-USER-ID     TO REJ-USER-ID.                     
077600     MOVE WS-FAILED-RULE-NAME TO REJ-RULE-NAME.                   
077700     MOVE WS-FAILED-REASON    TO REJ-REASON.                      
077800     WRITE REJECT-TRANSACTION-RECORD.                             
077900     IF NOT REJTRN-OK                                             
078000         DISPLAY "WRITE ERROR ON REJTRN FOR USER ID " REJ-USER-ID 
078100         DISPLAY "FILE STATUS CODE IS " WS-REJTRN-STATUS.         
078200     ADD 1 TO WS-CARTS-REJECTED.                                  
078300     IF WS-FAILED-RULE-NAME = "EMPTYCART"                         
078400         ADD 1 TO WS-REJECTED-EMPTY-CART                          
078500     ELSE                                                         
078600         IF WS-FAILED-RULE-NAME = "PRICELIMIT"                    
078700             ADD 1 TO WS-REJECTED-PRICE-LIMIT                     
078800         ELSE                                                     
078900             IF WS-FAILED-RULE-NAME = "STOCK"                     
079000                 ADD 1 TO WS-REJECTED-STOCK                       
079100             ELSE                                                 
079200                 IF WS-FAILED-RULE-NAME = "DAILYLIMIT"            
079300                     ADD 1 TO WS-REJECTED-DAILY-LIMIT.            
079400*                                                                 
079500 0900-PRINT-BATCH-CONTROL-REPORT.                                 
079600*                                                                 
079700* ADDED PER TKT 00-0076 SO OPERATIONS HAS A HARD-COPY RECORD OF   
079800* WHAT A RUN DID WITHOUT HAVING TO COUNT ORDHDR/REJTRN ROWS BY    
079900* HAND.  ONE HEADING AND ONE BODY - THIS RUN NEVER PRODUCES       
080000* ENOUGH LINES TO NEED A SECOND PAGE, SO THERE IS NO PAGE-BREAK   
080100* LOGIC HERE THE WAY A DETAIL-LINE REPORT WOULD NEED.             
080200     PERFORM 0910-FORMAT-REPORT-HEADING.                          
080300     MOVE WS-CUSTOMERS-PROCESSED  TO RPT-CUSTOMERS-PROCESSED.     
080400     MOVE WS-ORDERS-ACCEPTED      TO RPT-ORDERS-ACCEPTED.         
080500     MOVE WS-CARTS-REJECTED       TO RPT-CARTS-REJECTED.          
080600     MOVE WS-REJECTED-EMPTY-CART  TO RPT-REJECTED-EMPTY.          
080700     MOVE WS-REJECTED-PRICE-LIMIT TO RPT-REJECTED-PRICE.          
080800     MOVE WS-REJECTED-STOCK       TO RPT-REJECTED-STOCK.          
080900     MOVE WS-REJECTED-DAILY-LIMIT TO RPT-REJECTED-DAILY.          
081000     MOVE WS-TOTAL-UNITS-ORDERED  TO RPT-TOTAL-UNITS.             
081100     MOVE WS-GRAND-TOTAL-AMOUNT   TO RPT-GRAND-TOTAL.             
081200     MOVE WS-RPT-TITLE-LINE       TO PRINT-AREA.                  
081300     PERFORM 0920-WRITE-REPORT-LINE.                              
081400     MOVE WS-RPT-RULE-LINE        TO PRINT-AREA.                  
081500     PERFORM 0920-WRITE-REPORT-LINE.                              
081600     MOVE WS-RPT-CUST-LINE        TO PRINT-AREA.                  
081700     PERFORM 0920-WRITE-REPORT-LINE.                              
081800     MOVE WS-RPT-ORD-LINE         TO PRINT-AREA.                  
081900     PERFORM 0920-WRITE-REPORT-LINE.                              
082000     MOVE WS-RPT-REJ-LINE         TO PRINT-AREA.                  
082100     PERFORM 0920-WRITE-REPORT-LINE.                              
082200     MOVE WS-RPT-REJ-EMPTY-LINE   TO PRINT-AREA.                  
082300     PERFORM 0920-WRITE-REPORT-LINE.                              
082400     MOVE WS-RPT-REJ-PRICE-LINE   TO PRINT-AREA.                  
082500     PERFORM 0920-WRITE-REPORT-LINE.                              
082600     MOVE WS-RPT-REJ-STOCK-LINE   TO PRINT-AREA.                  
082700     PERFORM 0920-WRITE-REPORT-LINE.                              
082800     MOVE WS-RPT-REJ-DAILY-LINE   TO PRINT-AREA.                  
082900     PERFORM 0920-WRITE-REPORT-LINE.                              
083000     MOVE WS-RPT-UNITS-LINE       TO PRINT-AREA.                  
083100     PERFORM 0920-WRITE-REPORT-LINE.                              
083200     MOVE WS-RPT-GRAND-LINE       TO PRINT-AREA.                  
083300     PERFORM 0920-WRITE-REPORT-LINE.                              
083400*                                                                 
083500 0910-FORMAT-REPORT-HEADING.                                      
083600*                                                                 
083700* WS-PAGE-COUNT IS ONLY EVER BUMPED HERE, ONCE PER RUN, BUT IT    
083800* IS KEPT AS A COUNTER RATHER THAN A LITERAL 1 IN CASE A FUTURE   
083900* CHANGE SPLITS THE REPORT ACROSS MULTIPLE HEADED SECTIONS.       
084000     ADD 1 TO WS-PAGE-COUNT.                                      
084100     MOVE WS-PAGE-COUNT   TO HDG-PAGE.                            
084200     MOVE WS-RD-MM-OUT    TO HDG-MONTH.                           
084300     MOVE WS-RD-DD-OUT    TO HDG-DAY.                             
084400     MOVE WS-RD-CENTURY   TO HDG-CENTURY.                         
084500     MOVE WS-RD-YY-OUT    TO HDG-YEAR.                            
084600     MOVE WS-RPT-HEADING-1 TO PRINT-AREA.                         
084700     WRITE PRINT-AREA AFTER ADVANCING TOP-OF-FORM.                
084800     IF NOT ORDRPT-OK                                             
084900         DISPLAY "WRITE ERROR ON ORDRPT"                          
085000         DISPLAY "FILE STATUS CODE IS " WS-ORDRPT-STATUS.         
085100     MOVE WS-RPT-HEADING-2 TO PRINT-AREA.                         
085200     PERFORM 0920-WRITE-REPORT-LINE.                              
085300     MOVE SPACE TO PRINT-AREA.                                    
085400     PERFORM 0920-WRITE-REPORT-LINE.                              
085500*                                                                 
085600 0920-WRITE-REPORT-LINE.                                          
085700*                                                                 
085800* SINGLE COMMON WRITE PARAGRAPH FOR EVERY REPORT LINE EXCEPT      
085900* THE VERY FIRST HEADING LINE (WHICH NEEDS TOP-OF-FORM INSTEAD    
086000* OF ADVANCING 1 LINE) SO THE FILE-STATUS CHECK ONLY HAS TO BE    
086100* WRITTEN ONCE.                                                   
086200     WRITE PRINT-AREA AFTER ADVANCING 1 LINE.                     
086300     IF NOT ORDRPT-OK                                             
086400         DISPLAY "WRITE ERROR ON ORDRPT"                          
086500         DISPLAY "FILE STATUS CODE IS " WS-ORDRPT-STATUS.         
086600*                                                                 
086700 0950-CLOSE-BATCH-FILES.                                          
086800*                                                                 
086900* LAST PARAGRAPH IN THE RUN - CLOSES IN THE SAME ORDER THE        
087000* FILES WERE OPENED IN 0010 SO THE TWO LISTS ARE EASY TO          
087100* EYEBALL AGAINST EACH OTHER DURING A WALKTHROUGH.                
087200     CLOSE PRODMST                                                
087300           CARTIN                                                 
087400           ORDHDR                                                 
087500           ORDITM                                                 
087600           REJTRN                                                 
087700           ORDRPT.                                                
