      *******************************************************************
      * ORDITM - ORDER LINE ITEM RECORD LAYOUT                          *
      * ONE ROW PER LINE ITEM ON AN ACCEPTED ORDER.                     *
      * 06/03/03  SAN  DROPPED COMP-3 FROM QTY/PRICE FIELDS - SAME      *
      * HOUSE RULING AS PRODMST.  (REQ 03-0211)                         *
      * 11/18/04  SAN  GROUPED THE PRICING FIELDS AND WIDENED THE       *
      * RESERVE PAD, SAME AS ORDHDR.  RECORD IS NOW 69 BYTES.           *
      * (TKT 04-0402)                                                   *
      *******************************************************************

       01  ORDER-ITEM-RECORD.
           05  OI-ORDER-NUMBER             PIC X(20).
           05  OI-PROD-ID                  PIC 9(09).
           05  OI-LINE-PRICING-DATA.
               10  OI-QTY                  PIC S9(5).
               10  OI-UNIT-PRICE           PIC S9(8)V99.
               10  OI-TOTAL-PRICE          PIC S9(8)V99.
      *
      *    RESERVED FOR FUTURE USE - LINE-LEVEL DISCOUNT, BACKORDER
      *    FLAG, ETC.
           05  FILLER                      PIC X(15).
      *
