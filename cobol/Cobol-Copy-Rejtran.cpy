      *******************************************************************
      * REJTRN - REJECTED CART RECORD LAYOUT                            *
      * ONE ROW PER CART REJECTED BY THE ORDER-VALIDATION RULES.        *
      * 11/18/04  SAN  GROUPED THE RULE-NAME/REASON PAIR UNDER ONE      *
      * LEVEL AND WIDENED THE RESERVE PAD, SAME RULING AS THE OTHER     *
      * ORDER-RUN COPYBOOKS.  RECORD IS NOW 91 BYTES.  (TKT 04-0402)    *
      *******************************************************************

       01  REJECT-TRANSACTION-RECORD.
           05  REJ-USER-ID                 PIC 9(09).
           05  REJ-REJECTION-DETAIL.
               10  REJ-RULE-NAME           PIC X(12).
               10  REJ-REASON              PIC X(60).
      *
      *    RESERVED FOR FUTURE USE - CUSTOMER SERVICE FOLLOW-UP
      *    CODE, ETC.
           05  FILLER                      PIC X(10).
      *
